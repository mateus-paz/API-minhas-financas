000100 IDENTIFICATION                          DIVISION.
000200 PROGRAM-ID.    USERSRV.
000300 AUTHOR.        V.ALMEIDA.
000400 INSTALLATION.  FOURSYS.
000500 DATE-WRITTEN.  14/09/1993.
000600 DATE-COMPILED.
000700 SECURITY.      NAO MODIFICAR SEM AUTORIZACAO DA CONSULTORIA.
000800*
000900*=================================================================
001000*    EMPRESA... :  FOURSYS                                      *
001100*=================================================================
001200*    PROGRAMA....: USERSRV                                      *
001300*    PROGRAMADOR.: V.ALMEIDA                                    *
001400*    DATA....... : 14 / 09 / 1993                                *
001500*
001600*    OBJETIVO.... : SUBROTINA DE SERVICO DO CADASTRO DE USUARIOS *
001700*                   -- RECEBE UM PEDIDO (USUTRAN-REG) DO LOTE
001800*                   USERBAT E EXECUTA CONTRA O MESTRE USUMSTR:
001900*                     A = AUTENTICAR (EMAIL + SENHA)
002000*                     S = SALVAR-USUARIO (CADASTRO NOVO)
002100*                     V = VALIDAR-EMAIL (UNICIDADE)
002200*
002300*    OBSERVACOES. : O MESTRE E SEQUENCIAL -- A INCLUSAO SO PODE
002400*                   SER FEITA NO FIM DO ARQUIVO (OPEN EXTEND).
002500*                   O PROXIMO ID E O MAIOR ID ACHADO + 1, IGUAL
002600*                   AO CRITERIO USADO NO LANCSRV PARA LANCMSTR.
002700*=================================================================
002800*    ARQUIVOS.... : USUMSTR                          BOOK'S
002900*                                                 (REGISTRO
003000*                                                  PROPRIO
003100*                                                  PREFIXO USUM-)
003200*     TIPO....... : EXTEND / INPUT
003300*=================================================================
003400*    MODULOS..... :
003500*
003600*=================================================================
003700*                          ALTERACOES
003800*-----------------------------------------------------------------
003900*    PROGRAMADOR: V.ALMEIDA          DATA: 14/09/1993
004000*    OBJETIVO...: VERSAO INICIAL -- ADAPTADO DO ANTIGO PROGARQ02
004100*                 (LEITURA DE CLIENTES) PARA SER A SUBROTINA DE
004200*                 SERVICO DO CADASTRO DE USUARIOS, NO MOLDE DO
004300*                 LANCSRV QUE JA EXISTIA PARA LANCAMENTO -- SO A
004400*                 OPERACAO 'A' (AUTENTICAR), CHAMADA DIRETO PELO
004500*                 PROGRAMA DE AUTENTICACAO, SEM LOTE USERBAT
004600*-----------------------------------------------------------------
004700*    PROGRAMADOR: V.ALMEIDA          DATA: 03/02/1998 -- MH-0201
004800*    OBJETIVO...: REESCRITA GERAL -- ACRESCENTADAS AS OPERACOES
004900*                 'S' (SALVAR-USUARIO, CADASTRO NOVO) E 'V'
005000*                 (VALIDAR-EMAIL, UNICIDADE); PASSOU A SER
005100*                 CHAMADA PELO NOVO LOTE USERBAT EM VEZ DE SO
005200*                 PELO PROGRAMA DE AUTENTICACAO.
005300*                 O REGISTRO MESTRE (USUARIO-MSTR) E ESCRITO NA
005400*                 MAO NESTA SUBROTINA, COM PREFIXO USUM-, PARA
005500*                 NAO COLIDIR COM O #BOOKUSU (PREFIXO USU-) QUE
005600*                 E USADO NA LINKAGE COMO REGISTRO DE RESPOSTA.
005700*-----------------------------------------------------------------
005800*    PROGRAMADOR: V.ALMEIDA          DATA: 19/08/1998 -- MH-0214
005900*    OBJETIVO...: CORRIGIDO 1100-AUTENTICAR -- QUANDO O EMAIL NAO
006000*                 ERA ACHADO, A SUBROTINA FICAVA COM LK-RETORNO-
006100*                 COD "00" (ZERADO NO 0000-PRINCIPAL) EM VEZ DE
006200*                 "02"; O LOTE USERBAT ESTAVA DANDO "AUTENTICADO"
006300*                 PARA EMAIL INEXISTENTE
006400*-----------------------------------------------------------------
006500*    PROGRAMADOR: V.ALMEIDA          DATA: 11/01/1999 -- MH-0231
006600*    OBJETIVO...: REVISAO GERAL PARA O ANO 2000 -- ESTE MESTRE
006700*                 NAO TEM CAMPO DE DATA, NADA A AJUSTAR
006800*-----------------------------------------------------------------
006900*    PROGRAMADOR: V.ALMEIDA          DATA: 27/05/1999 -- MH-0238
007000*    OBJETIVO...: ACRESCIDA A VALIDACAO DE CAMPO OBRIGATORIO
007100*                 (NOME / EMAIL / SENHA EM BRANCO) ANTES DE
007200*                 GRAVAR NOVO USUARIO -- 0220-VALIDA-USUARIO
007300*-----------------------------------------------------------------
007400*    PROGRAMADOR: V.ALMEIDA          DATA: 12/08/1999 -- MH-0249
007500*    OBJETIVO...: RETIRADA A VALIDACAO DE CAMPO OBRIGATORIO DA
007600*                 MH-0238 -- O ANALISTA CONFIRMOU QUE A ROTINA
007700*                 DE CADASTRO SO REJEITA POR EMAIL DUPLICADO,
007800*                 SEM EXIGENCIA DE NOME/SENHA PREENCHIDOS
007900*-----------------------------------------------------------------
008000*    PROGRAMADOR: V.ALMEIDA          DATA: 02/09/2001 -- MH-0260
008100*    OBJETIVO...: CORRIGIDO 1240-GRAVA-NOVO-USUARIO -- A GRAVACAO
008200*                 ESTAVA SENDO FEITA COM MOVE CORRESPONDING DO
008300*                 BLOCO INTEIRO E O USU-ID SAIA ZERADO NA
008400*                 RESPOSTA; TROCADO PARA MOVE CAMPO A CAMPO
008500*-----------------------------------------------------------------
008600 ENVIRONMENT                             DIVISION.
008700 CONFIGURATION                           SECTION.
008800 SPECIAL-NAMES.
008900     C01 IS TOP-OF-FORM
009000     CLASS LETRA-OPERACAO IS "A" "S" "V"
009100     UPSI-0 ON STATUS IS USERSRV-MODO-TESTE.
009200 INPUT-OUTPUT                            SECTION.
009300 FILE-CONTROL.
009400     SELECT USUMSTR ASSIGN TO "USUMSTR"
009500         ORGANIZATION IS SEQUENTIAL
009600         FILE STATUS IS FS-USUMSTR.
009700
009800 DATA                                    DIVISION.
009900 FILE                                    SECTION.
010000*-----------------------------------------------------------------
010100*    O REGISTRO MESTRE E ESCRITO NA MAO (NAO VEM DE COPY) PARA
010200*    USAR O PREFIXO USUM- -- O #BOOKUSU (PREFIXO USU-) JA ESTA
010300*    SENDO USADO NA LINKAGE SECTION COMO REGISTRO DE RESPOSTA,
010400*    E OS DOIS PRECISAM EXISTIR AO MESMO TEMPO NESTA SUBROTINA.
010500*-----------------------------------------------------------------
010600 FD  USUMSTR.
010700 01  USUARIO-MSTR.
010800     05  USUM-ID                     PIC 9(09).
010900     05  USUM-NOME                   PIC X(100).
011000     05  USUM-EMAIL                  PIC X(100).
011100     05  USUM-SENHA                  PIC X(050).
011200     05  FILLER                      PIC X(015).
011300
011400 WORKING-STORAGE                         SECTION.
011500*---------------- VARIAVEL DE STATUS
011600 77  FS-USUMSTR                  PIC X(02)           VALUE ZEROS.
011700*---------------- VARIAVEL DE APOIO
011800 77  WRK-ACHOU                   PIC X(01)           VALUE "N".
011900     88  WRK-ACHOU-SIM               VALUE "S".
012000     88  WRK-ACHOU-NAO               VALUE "N".
012100 77  WRK-PROXIMO-ID               PIC 9(09)    COMP  VALUE ZEROS.
012200 77  WRK-ARQUIVO                  PIC X(010)          VALUE
012300     "USUMSTR".
012400
012500*---------------- BOOKS
012600 COPY "#BOOKERRO".
012700
012800 LINKAGE                                 SECTION.
012900 01  LK-RETORNO-COD              PIC X(02).
013000 01  LK-RETORNO-MSG              PIC X(40).
013100 01  LK-ACHOU                    PIC X(01).
013200     88  LK-ACHOU-REGISTRO           VALUE "S".
013300 COPY "#BOOKREQU".
013400 COPY "#BOOKUSU".
013500
013600 PROCEDURE DIVISION USING LK-RETORNO-COD LK-RETORNO-MSG
013700         LK-ACHOU USUTRAN-REG USUARIO-REG.
013800
013900 0000-PRINCIPAL.
014000
014100         MOVE "00"    TO LK-RETORNO-COD.
014200         MOVE SPACES  TO LK-RETORNO-MSG.
014300         MOVE "N"     TO LK-ACHOU.
014400
014500         IF OP-AUTENTICAR
014600             PERFORM 1100-AUTENTICAR
014700         END-IF.
014800         IF OP-SALVAR-USUARIO
014900             PERFORM 1200-SALVAR-USUARIO
015000         END-IF.
015100         IF OP-VALIDAR-EMAIL
015200             PERFORM 1300-VALIDAR-EMAIL
015300         END-IF.
015400
015500         GOBACK.
015600
015700 0000-PRINCIPAL-FIM.EXIT.
015800*=================================================================
015900 1100-AUTENTICAR                         SECTION.
016000*-----------------------------------------------------------------
016100*    PROCURA O USUARIO PELO EMAIL E CONFERE A SENHA AO ACHAR --
016200*    COMPARACAO EXATA, SEM CRIPTOGRAFIA (SERVICO ORIGINAL).
016300*-----------------------------------------------------------------
016400         MOVE "N" TO WRK-ACHOU.
016500         OPEN INPUT USUMSTR.
016600         IF FS-USUMSTR NOT EQUAL "00"
016700             MOVE WRK-ERRO-ABERTURA  TO LK-RETORNO-MSG
016800             MOVE "02"               TO LK-RETORNO-COD
016900         ELSE
017000             PERFORM 1110-LER-E-TESTAR-AUTENT
017100                 UNTIL FS-USUMSTR EQUAL "10"
017200                    OR WRK-ACHOU-SIM
017300             IF WRK-ACHOU-SIM
017400                 IF USUM-SENHA EQUAL USUTRAN-AUTENT-SENHA
017500                     MOVE "S"        TO LK-ACHOU
017600                     MOVE USUM-ID    TO USU-ID
017700                     MOVE USUM-NOME  TO USU-NOME
017800                     MOVE USUM-EMAIL TO USU-EMAIL
017900                     MOVE USUM-SENHA TO USU-SENHA
018000                 ELSE
018100                     MOVE WRK-MSG-SENHA-INVALIDA TO LK-RETORNO-MSG
018200                     MOVE "01"                   TO LK-RETORNO-COD
018300                 END-IF
018400             ELSE
018500                 MOVE WRK-MSG-NAO-ACHOU-USU TO LK-RETORNO-MSG
018600                 MOVE "02"                  TO LK-RETORNO-COD
018700             END-IF
018800             CLOSE USUMSTR
018900         END-IF.
019000
019100 1100-AUTENTICAR-FIM.EXIT.
019200*=================================================================
019300 1110-LER-E-TESTAR-AUTENT                SECTION.
019400
019500         READ USUMSTR.
019600         IF FS-USUMSTR EQUAL "00"
019700             IF USUM-EMAIL EQUAL USUTRAN-AUTENT-EMAIL
019800                 MOVE "S" TO WRK-ACHOU
019900             END-IF
020000         END-IF.
020100
020200 1110-LER-E-TESTAR-AUTENT-FIM.EXIT.
020300*=================================================================
020400 1200-SALVAR-USUARIO                     SECTION.
020500*-----------------------------------------------------------------
020600*    GRAVA USUARIO NOVO -- SO DEPOIS DE CONFERIR A UNICIDADE DO
020700*    EMAIL CONTRA O MESTRE.
020800*-----------------------------------------------------------------
020900         PERFORM 1225-CHECAR-EMAIL-DUPLICADO.
021000         IF WRK-ACHOU-SIM
021100             MOVE WRK-MSG-EMAIL-DUPLICADO TO LK-RETORNO-MSG
021200             MOVE "01"                     TO LK-RETORNO-COD
021300         ELSE
021400             PERFORM 1230-OBTER-PROXIMO-ID
021500             PERFORM 1240-GRAVA-NOVO-USUARIO
021600         END-IF.
021700
021800 1200-SALVAR-USUARIO-FIM.EXIT.
021900*=================================================================
022000 1225-CHECAR-EMAIL-DUPLICADO             SECTION.
022100
022200         MOVE "N" TO WRK-ACHOU.
022300         OPEN INPUT USUMSTR.
022400         IF FS-USUMSTR NOT EQUAL "00"
022500             MOVE WRK-ERRO-ABERTURA TO LK-RETORNO-MSG
022600             MOVE "02"              TO LK-RETORNO-COD
022700         ELSE
022800             PERFORM 1226-LER-E-TESTAR-EMAIL-SALVAR
022900                 UNTIL FS-USUMSTR EQUAL "10"
023000                    OR WRK-ACHOU-SIM
023100             CLOSE USUMSTR
023200         END-IF.
023300
023400 1225-CHECAR-EMAIL-DUPLICADO-FIM.EXIT.
023500*=================================================================
023600 1226-LER-E-TESTAR-EMAIL-SALVAR          SECTION.
023700
023800         READ USUMSTR.
023900         IF FS-USUMSTR EQUAL "00"
024000             IF USUM-EMAIL EQUAL USUTRAN-EMAIL
024100                 MOVE "S" TO WRK-ACHOU
024200             END-IF
024300         END-IF.
024400
024500 1226-LER-E-TESTAR-EMAIL-SALVAR-FIM.EXIT.
024600*=================================================================
024700 1230-OBTER-PROXIMO-ID                   SECTION.
024800*-----------------------------------------------------------------
024900*    O PROXIMO ID E O MAIOR ID DO MESTRE + 1 -- MESMO CRITERIO
025000*    USADO NO LANCSRV (1110-OBTER-PROXIMO-ID) PARA LANCMSTR.
025100*-----------------------------------------------------------------
025200         MOVE ZEROS TO WRK-PROXIMO-ID.
025300         OPEN INPUT USUMSTR.
025400         IF FS-USUMSTR NOT EQUAL "00"
025500             MOVE WRK-ERRO-ABERTURA TO LK-RETORNO-MSG
025600             MOVE "02"              TO LK-RETORNO-COD
025700         ELSE
025800             PERFORM 1231-LER-PROXIMO-ID
025900                 UNTIL FS-USUMSTR EQUAL "10"
026000             CLOSE USUMSTR
026100             ADD 1 TO WRK-PROXIMO-ID
026200         END-IF.
026300
026400 1230-OBTER-PROXIMO-ID-FIM.EXIT.
026500*=================================================================
026600 1231-LER-PROXIMO-ID                     SECTION.
026700
026800         READ USUMSTR.
026900         IF FS-USUMSTR EQUAL "00"
027000             IF USUM-ID GREATER THAN WRK-PROXIMO-ID
027100                 MOVE USUM-ID TO WRK-PROXIMO-ID
027200             END-IF
027300         END-IF.
027400
027500 1231-LER-PROXIMO-ID-FIM.EXIT.
027600*=================================================================
027700 1240-GRAVA-NOVO-USUARIO                 SECTION.
027800
027900         OPEN EXTEND USUMSTR.
028000         IF FS-USUMSTR NOT EQUAL "00"
028100             MOVE WRK-ERRO-ABERTURA TO LK-RETORNO-MSG
028200             MOVE "02"              TO LK-RETORNO-COD
028300         ELSE
028400             MOVE SPACES             TO USUARIO-MSTR
028500             MOVE WRK-PROXIMO-ID     TO USUM-ID
028600             MOVE USUTRAN-NOME       TO USUM-NOME
028700             MOVE USUTRAN-EMAIL      TO USUM-EMAIL
028800             MOVE USUTRAN-SENHA      TO USUM-SENHA
028900             WRITE USUARIO-MSTR.
029000             IF FS-USUMSTR NOT EQUAL "00"
029100                 MOVE WRK-ERRO-GRAVACAO TO LK-RETORNO-MSG
029200                 MOVE "01"              TO LK-RETORNO-COD
029300             ELSE
029400                 MOVE USUM-ID    TO USU-ID
029500                 MOVE USUM-NOME  TO USU-NOME
029600                 MOVE USUM-EMAIL TO USU-EMAIL
029700                 MOVE USUM-SENHA TO USU-SENHA
029800             END-IF
029900             CLOSE USUMSTR
030000         END-IF.
030100
030200 1240-GRAVA-NOVO-USUARIO-FIM.EXIT.
030300*=================================================================
030400 1300-VALIDAR-EMAIL                      SECTION.
030500*-----------------------------------------------------------------
030600*    CONFERE SE O EMAIL JA ESTA CADASTRADO NO MESTRE -- LK-ACHOU
030700*    "S" SIGNIFICA QUE O EMAIL JA EXISTE (NAO PODE SER USADO).
030800*-----------------------------------------------------------------
030900         MOVE "N" TO WRK-ACHOU.
031000         OPEN INPUT USUMSTR.
031100         IF FS-USUMSTR NOT EQUAL "00"
031200             MOVE WRK-ERRO-ABERTURA TO LK-RETORNO-MSG
031300             MOVE "02"              TO LK-RETORNO-COD
031400         ELSE
031500             PERFORM 1310-LER-E-TESTAR-VALIDA
031600                 UNTIL FS-USUMSTR EQUAL "10"
031700                    OR WRK-ACHOU-SIM
031800             IF WRK-ACHOU-SIM
031900                 MOVE "S"                     TO LK-ACHOU
032000                 MOVE WRK-MSG-EMAIL-DUPLICADO TO LK-RETORNO-MSG
032100                 MOVE "01"                    TO LK-RETORNO-COD
032200             END-IF
032300             CLOSE USUMSTR
032400         END-IF.
032500
032600 1300-VALIDAR-EMAIL-FIM.EXIT.
032700*=================================================================
032800 1310-LER-E-TESTAR-VALIDA                SECTION.
032900
033000         READ USUMSTR.
033100         IF FS-USUMSTR EQUAL "00"
033200             IF USUM-EMAIL EQUAL USUTRAN-VALIDA-EMAIL
033300                 MOVE "S" TO WRK-ACHOU
033400             END-IF
033500         END-IF.
033600
033700 1310-LER-E-TESTAR-VALIDA-FIM.EXIT.
