000100 IDENTIFICATION                          DIVISION.
000200 PROGRAM-ID.    USERBAT.
000300 AUTHOR.        V.ALMEIDA.
000400 INSTALLATION.  FOURSYS.
000500 DATE-WRITTEN.  14/09/1993.
000600 DATE-COMPILED.
000700 SECURITY.      NAO MODIFICAR SEM AUTORIZACAO DA CONSULTORIA.
000800*=================================================================
000900* PROGRAMA   : USERBAT
001000* PROGRAMADOR: V.ALMEIDA
001100* ANALISTA   : M.MEDEIROS
001200* CONSULTORIA: FOURSYS
001300* DATA.......: 14/09/1993
001400*-----------------------------------------------------------------
001500* OBJETIVO...: LOTE QUE LE O ARQUIVO DE TRANSACOES DE USUARIO
001600*              (USUTRAN, VER #BOOKREQU) E CHAMA O USERSRV PARA
001700*              CADA TRANSACAO -- OPERACOES A (AUTENTICAR), S
001800*              (SALVAR-USUARIO) E V (VALIDAR-EMAIL).
001900*-----------------------------------------------------------------
002000* ARQUIVOS                I/O                  INCLUDE/BOOK
002100*  USUTRAN                I                    #BOOKREQU
002200*
002300*-----------------------------------------------------------------
002400* MODULOS....:
002500*
002600*-----------------------------------------------------------------
002700*                          ALTERACOES
002800*-----------------------------------------------------------------
002900* PROGRAMADOR: V.ALMEIDA
003000* DATA.......: 14/09/1993
003100* OBJETIVO...: VERSAO INICIAL -- ANTES A AUTENTICACAO DO SISTEMA
003200*              DE FINANCAS PESSOAIS ERA FEITA NA MAO, CONFERINDO
003300*              O MESTRE USUMSTR DIRETO; ESTE LOTE PASSOU A CHAMAR
003400*              O USERSRV (SO A OPERACAO A, AUTENTICAR)
003500*-----------------------------------------------------------------
003600* PROGRAMADOR: V.ALMEIDA
003700* DATA.......: 03/02/1998 -- MH-0201
003800* OBJETIVO...: REESCRITA GERAL -- ACRESCENTADAS AS OPERACOES S
003900*              (SALVAR-USUARIO) E V (VALIDAR-EMAIL) NO USUTRAN,
004000*              ACOMPANHANDO A REESCRITA DO USERSRV (NO MOLDE DO
004100*              LANCBAT/LANCSRV)
004200*-----------------------------------------------------------------
004300* PROGRAMADOR: V.ALMEIDA
004400* DATA.......: 11/01/1999 -- MH-0231
004500* OBJETIVO...: REVISAO GERAL PARA O ANO 2000 -- ESTE PROGRAMA NAO
004600*              TEM CAMPO DE DATA PROPRIO, NADA A AJUSTAR AQUI
004700*-----------------------------------------------------------------
004800* PROGRAMADOR: V.ALMEIDA
004900* DATA.......: 27/05/1999 -- MH-0238
005000* OBJETIVO...: O USERSRV PASSOU A VALIDAR CAMPO OBRIGATORIO NO
005100*              CADASTRO (OPERACAO 'S') -- NENHUM AJUSTE NECESSARIO
005200*              NESTE LOTE, A REJEICAO JA VINHA EM LK-RETORNO-MSG
005300*-----------------------------------------------------------------
005400* PROGRAMADOR: V.ALMEIDA
005500* DATA.......: 20/02/2002 -- MH-0498
005600* OBJETIVO...: CORRIGIDO 0310-FINALIZAR-USUTRAN -- QUANDO O CLOSE
005700*              DO USUTRAN DAVA ERRO, A ROTINA MOVIA A MENSAGEM DE
005800*              SUCESSO ("ARQUIVO ABERTO COM SUCESSO") PARA O ERRO
005900*              EM VEZ DA MENSAGEM DE ERRO DE FECHAMENTO
006000*=================================================================
006100
006200
006300*=================================================================
006400 ENVIRONMENT                             DIVISION.
006500*=================================================================
006600
006700*-----------------------------------------------------------------
006800 CONFIGURATION                           SECTION.
006900*-----------------------------------------------------------------
007000
007100 SPECIAL-NAMES.
007200     C01 IS TOP-OF-FORM
007300     CLASS LETRA-OPERACAO IS "A" "S" "V"
007400     UPSI-0 ON STATUS IS USERBAT-MODO-TESTE.
007500
007600*-----------------------------------------------------------------
007700 INPUT-OUTPUT                            SECTION.
007800*-----------------------------------------------------------------
007900
008000 FILE-CONTROL.
008100     SELECT USUTRAN ASSIGN TO "USUTRAN"
008200         FILE STATUS IS FS-USUTRAN.
008300
008400*=================================================================
008500 DATA                                    DIVISION.
008600*=================================================================
008700
008800*-----------------------------------------------------------------
008900 FILE                                    SECTION.
009000*-----------------------------------------------------------------
009100*        INPUT -  TRANSACOES DE USUARIO A PROCESSAR
009200*-----------------------------------------------------------------
009300 FD  USUTRAN.
009400 COPY "#BOOKREQU".
009500
009600*-----------------------------------------------------------------
009700 WORKING-STORAGE                         SECTION.
009800*-----------------------------------------------------------------
009900
010000*-----------------------------------------------------------------
010100 01  FILLER                      PIC X(050)          VALUE
010200     "* INICIO DA WORKING *".
010300*-----------------------------------------------------------------
010400
010500*-----------------------------------------------------------------
010600 01  FILLER                      PIC X(050)           VALUE
010700       "========== VARIAVEL DE STATUS ========== ".
010800*-----------------------------------------------------------------
010900 01  FS-USUTRAN                  PIC X(002)          VALUE SPACES.
011000*-----------------------------------------------------------------
011100 01  FILLER                      PIC X(050)           VALUE
011200         "========== VARIAVEIS ACUMULADORAS ========== ".
011300*-----------------------------------------------------------------
011400 01  ACU-LIDOS-USUTRAN           PIC 9(005)    COMP-3 VALUE ZEROS.
011500 01  ACU-ACEITOS-USUTRAN         PIC 9(005)    COMP-3 VALUE ZEROS.
011600 01  ACU-REJEITADOS-USUTRAN      PIC 9(005)    COMP-3 VALUE ZEROS.
011700*-----------------------------------------------------------------
011800 01  FILLER                      PIC X(050)           VALUE
011900         "========== VARIAVEL DE APOIO ==========".
012000*-----------------------------------------------------------------
012100 01  WRK-FILE-STATUS             PIC 9(002)          VALUE ZEROS.
012200 01  WRK-ARQUIVO                 PIC X(010)          VALUE SPACES.
012300 01  WRK-USUTRAN                 PIC X(10)           VALUE
012400          "USUTRAN".
012500*-----------------------------------------------------------------
012600 01  FILLER                      PIC x(050)           VALUE
012700         "========== PARAMETROS DA CHAMADA AO USERSRV ==========".
012800*-----------------------------------------------------------------
012900 01  LK-RETORNO-COD              PIC X(02)           VALUE SPACES.
013000     88  LK-RETORNO-OK               VALUE "00".
013100     88  LK-RETORNO-REJEITADO        VALUE "01".
013200     88  LK-RETORNO-NAO-ACHADO       VALUE "02".
013300 01  LK-RETORNO-MSG              PIC X(40)           VALUE SPACES.
013400 01  LK-ACHOU                    PIC X(01)           VALUE SPACES.
013500 COPY "#BOOKUSU".
013600*-----------------------------------------------------------------
013700 01  FILLER                      PIC x(050)           VALUE
013800         "========== BOOK'S  ==========".
013900*-----------------------------------------------------------------
014000 COPY "#BOOKERRO".
014100*-----------------------------------------------------------------
014200 01  FILLER                      PIC X(050)          VALUE
014300         "* FIM DA WORKING *".
014400*-----------------------------------------------------------------
014500*=================================================================
014600 PROCEDURE                               DIVISION.
014700*=================================================================
014800 0000-PRINCIPAL.
014900
015000         PERFORM 0100-INICIAR.
015100         PERFORM 0200-PROCESSAR UNTIL FS-USUTRAN NOT EQUAL '00'.
015200         PERFORM 0300-FINALIZAR.
015300         STOP RUN.
015400
015500 0000-PRINCIPAL-FIM.                     EXIT.
015600*-----------------------------------------------------------------
015700 0100-INICIAR                            SECTION.
015800*-----------------------------------------------------------------
015900
016000         OPEN INPUT USUTRAN.
016100
016200         PERFORM 0105-TESTAR-STATUS.
016300         PERFORM 0110-LEITURA.
016400
016500 0100-INICIAR-FIM.                       EXIT.
016600*-----------------------------------------------------------------
016700 0105-TESTAR-STATUS                      SECTION.
016800*-----------------------------------------------------------------
016900 0106-TESTAR-STATUS-USUTRAN.
017000
017100         IF FS-USUTRAN                 NOT EQUAL '00'
017200             MOVE WRK-ERRO-ABERTURA   TO WRK-DESCRICAO-ERRO
017300             MOVE FS-USUTRAN          TO WRK-STATUS-ERRO
017400             MOVE '0106-TESTE-USUT'   TO WRK-AREA-ERRO
017500             PERFORM 9999-TRATA-ERRO
017600         END-IF.
017700
017800 0105-TESTAR-STATUS-FIM.                 EXIT.
017900*-----------------------------------------------------------------
018000 0110-LEITURA                            SECTION.
018100*-----------------------------------------------------------------
018200
018300         READ USUTRAN
018400         IF FS-USUTRAN EQUAL '00' OR FS-USUTRAN EQUAL '10'
018500           CONTINUE
018600         ELSE
018700             MOVE WRK-ERRO-LEITURA   TO  WRK-DESCRICAO-ERRO
018800             MOVE FS-USUTRAN         TO  WRK-STATUS-ERRO
018900             MOVE '0110-LEITURA'     TO  WRK-AREA-ERRO
019000             PERFORM 0350-MENSSAGENS
019100             GOBACK
019200         END-IF.
019300
019400 0110-LEITURA-FIM.                       EXIT.
019500*-----------------------------------------------------------------
019600 0200-PROCESSAR                          SECTION.
019700*-----------------------------------------------------------------
019800
019900         ADD 1 TO ACU-LIDOS-USUTRAN.
020000         PERFORM 0210-EXECUTAR-OPERACAO.
020100         PERFORM 0110-LEITURA.
020200         IF FS-USUTRAN                 NOT EQUAL '00'
020300             PERFORM 0230-ESTATISTICA
020400         END-IF.
020500
020600 0200-PROCESSAR-FIM.                     EXIT.
020700*-----------------------------------------------------------------
020800 0210-EXECUTAR-OPERACAO                  SECTION.
020900*-----------------------------------------------------------------
021000
021100         CALL "USERSRV" USING LK-RETORNO-COD LK-RETORNO-MSG
021200             LK-ACHOU USUTRAN-REG USUARIO-REG.
021300
021400         IF LK-RETORNO-OK
021500             ADD 1 TO ACU-ACEITOS-USUTRAN
021600             PERFORM 0220-MOSTRA-RESULTADO
021700         ELSE
021800             ADD 1 TO ACU-REJEITADOS-USUTRAN
021900             PERFORM 0225-MOSTRA-REJEICAO
022000         END-IF.
022100
022200 0210-EXECUTAR-OPERACAO-FIM.              EXIT.
022300*-----------------------------------------------------------------
022400 0220-MOSTRA-RESULTADO                   SECTION.
022500*-----------------------------------------------------------------
022600
022700         DISPLAY "OPERACAO....:" USUTRAN-OPERACAO.
022800         IF OP-VALIDAR-EMAIL
022900             IF LK-ACHOU-REGISTRO
023000                 DISPLAY "EMAIL.......: JA CADASTRADO"
023100             ELSE
023200                 DISPLAY "EMAIL.......: DISPONIVEL"
023300             END-IF
023400         ELSE
023500             DISPLAY "USUARIO.....:" USU-ID
023600             DISPLAY "NOME........:" USU-NOME
023700             DISPLAY "EMAIL.......:" USU-EMAIL
023800         END-IF.
023900
024000 0220-MOSTRA-RESULTADO-FIM.               EXIT.
024100*-----------------------------------------------------------------
024200 0225-MOSTRA-REJEICAO                     SECTION.
024300*-----------------------------------------------------------------
024400
024500         DISPLAY "OPERACAO....:" USUTRAN-OPERACAO.
024600         DISPLAY "REJEITADO...:" LK-RETORNO-MSG.
024700
024800 0225-MOSTRA-REJEICAO-FIM.                EXIT.
024900*-----------------------------------------------------------------
025000 0230-ESTATISTICA                        SECTION.
025100*-----------------------------------------------------------------
025200
025300         DISPLAY " >>>>>>>> USUARIOS <<<<<<<<< "
025400         DISPLAY "TOTAL DE TRANSACOES LIDAS...:"
025500             ACU-LIDOS-USUTRAN.
025600         DISPLAY "TOTAL DE TRANSACOES ACEITAS.:"
025700             ACU-ACEITOS-USUTRAN.
025800         DISPLAY "TOTAL DE TRANSACOES REJEIT..:"
025900             ACU-REJEITADOS-USUTRAN.
026000
026100 0230-ESTATISTICA-FIM.                   EXIT.
026200*-----------------------------------------------------------------
026300 0300-FINALIZAR                          SECTION.
026400*-----------------------------------------------------------------
026500
026600 0310-FINALIZAR-USUTRAN.
026700         CLOSE USUTRAN.
026800         IF FS-USUTRAN                 NOT EQUAL '00'
026900             MOVE WRK-ERRO-FECHAR    TO WRK-DESCRICAO-ERRO
027000             MOVE FS-USUTRAN         TO WRK-STATUS-ERRO
027100             MOVE WRK-USUTRAN        TO WRK-AREA-ERRO
027200             PERFORM 9999-TRATA-ERRO
027300             GOBACK
027400         END-IF.
027500
027600 0300-FINALIZAR-FIM.                     EXIT.
027700
027800*-----------------------------------------------------------------
027900 0350-MENSSAGENS                         SECTION.
028000*-----------------------------------------------------------------
028100
028200         DISPLAY "===== ERRO NO PROGRAMA ====="
028300         DISPLAY "PROGRAMA.....:"    WRK-PROGRAMA-ERRO.
028400         DISPLAY "MENSSAGEM....:"    WRK-DESCRICAO-ERRO.
028500         DISPLAY "FILE STATUS..:"    WRK-STATUS-ERRO.
028600         DISPLAY "AREA / SECAO.:"    WRK-AREA-ERRO.
028700
028800 0350-MENSSAGENS-FIM.                     EXIT.
028900
029000
029100*-----------------------------------------------------------------
029200 9999-TRATA-ERRO                          SECTION.
029300*-----------------------------------------------------------------
029400
029500         PERFORM 0350-MENSSAGENS.
029600         GOBACK.
029700
029800*-----------------------------------------------------------------
029900 9999-TRATA-ERRO-FIM.                      EXIT.
030000*-----------------------------------------------------------------
