000100 IDENTIFICATION                          DIVISION.
000200 PROGRAM-ID.    LANCSRV.
000300 AUTHOR.        M.MEDEIROS.
000400 INSTALLATION.  FOURSYS.
000500 DATE-WRITTEN.  22/08/1988.
000600 DATE-COMPILED.
000700 SECURITY.      NAO MODIFICAR SEM AUTORIZACAO DA CONSULTORIA.
000800*=================================================================
000900*    PROGRAMA.... : LANCSRV
001000*    PROGRAMADOR.: M.MEDEIROS
001100*    ANALISTA....: IVAN SANCHES
001200*    CONSULTORIA.: FOURSYS
001300*    DATA........: 22 / 08 / 1988
001400*-----------------------------------------------------------------
001500*    OBJETIVO.... : SUBROTINA DE SERVICO DO LANCAMENTO -- RECEBE
001600*                   POR LINKAGE O REGISTRO DE TRANSACAO
001700*                   (LANCTRAN-REG, VER #BOOKREQL) E GRAVA, ALTERA,
001800*                   EXCLUI, MUDA SITUACAO, OBTEM POR ID OU LISTA
001900*                   POR FILTRO CONTRA O MESTRE LANCMSTR. A
002000*                   OPERACAO PEDIDA VEM EM LANCTRAN-OPERACAO.
002100*                   E CHAMADA PELO LOTE LANCBAT (S/A/D/T/O) E
002200*                   PELA CONSULTA LANCQRY (B).
002300*    OBSERVACOES. : A VALIDACAO (0220-VALIDA-REG) SO RODA NAS
002400*                   OPERACOES 'S' E 'A' -- AS DEMAIS NAO VALIDAM
002500*                   O REGISTRO, SO A CHAVE OU O FILTRO.
002600*-----------------------------------------------------------------
002700*    ARQUIVOS.... : LANCMSTR                 I/O      (SEM BOOK,
002800*                                                       VER NOTA
002900*                                                       NA FD)
003000*-----------------------------------------------------------------
003100*    MODULOS..... : NENHUM -- E CHAMADA POR LANCBAT E LANCQRY
003200*=================================================================
003300*                          ALTERACOES
003400*-----------------------------------------------------------------
003500*    PROGRAMADOR: M.MEDEIROS         DATA: 22/08/1988
003600*    OBJETIVO...: VERSAO INICIAL, SO A OPERACAO 'S' (SALVAR) --
003700*                 ADAPTADA DO MODULO DE GRAVACAO DE CLIENTES
003800*-----------------------------------------------------------------
003900*    PROGRAMADOR: I.SANCHES          DATA: 02/09/1991
004000*    OBJETIVO...: ACRESCIDA A VALIDACAO DE ANO (0223-CHECAR-ANO)
004100*-----------------------------------------------------------------
004200*    PROGRAMADOR: M.MEDEIROS         DATA: 19/08/1996 -- FS-0147
004300*    OBJETIVO...: ACRESCIDAS AS OPERACOES 'A' (ATUALIZAR) E 'D'
004400*                 (DELETAR) -- ANTES SO GRAVAVA, QUALQUER ERRO DE
004500*                 DIGITACAO TINHA QUE SER CORRIGIDO NO CICS
004600*-----------------------------------------------------------------
004700*    PROGRAMADOR: M.MEDEIROS         DATA: 25/11/1996 -- FS-0152
004800*    OBJETIVO...: ACRESCIDA A OPERACAO 'T' (ATUALIZAR-STATUS) --
004900*                 O LANCAMENTO PENDENTE PASSA A EFETIVADO OU
005000*                 CANCELADO SEM REDIGITAR O REGISTRO TODO
005100*-----------------------------------------------------------------
005200*    PROGRAMADOR: V.ALMEIDA          DATA: 14/04/1997 -- FS-0169
005300*    OBJETIVO...: ACRESCIDAS AS OPERACOES 'O' (OBTER-POR-ID) E
005400*                 'B' (CONFERE-FILTRO) PARA ATENDER A NOVA
005500*                 CONSULTA LANCQRY
005600*-----------------------------------------------------------------
005700*    PROGRAMADOR: V.ALMEIDA          DATA: 30/06/1999 -- MH-0231
005800*    OBJETIVO...: REVISAO PARA O ANO 2000 -- O ACCEPT FROM DATE
005900*                 SO TRAZ 2 DIGITOS DE ANO; ACRESCENTADA A
006000*                 JANELA DE SECULO EM 1130-CARREGA-DATA-SISTEMA
006100*                 (ANTES GRAVAVA SECULO FIXO 19, ESTOURARIA EM
006200*                 01/01/2000)
006300*-----------------------------------------------------------------
006400*    PROGRAMADOR: V.ALMEIDA          DATA: 09/08/2001 -- MH-0255
006500*    OBJETIVO...: CORRIGIDO 1210-LOCALIZA-E-REESCREVE QUE PERDIA
006600*                 O LANC-USUARIO-ID AO ATUALIZAR (A REESCRITA
006700*                 MOVIA O BLOCO INTEIRO DA TRANSACAO, NAO SO OS
006800*                 CAMPOS EDITAVEIS) -- PASSOU A MOVER CAMPO A
006900*                 CAMPO
007000*-----------------------------------------------------------------
007100*    PROGRAMADOR: V.ALMEIDA          DATA: 14/03/2002 -- MH-0509
007200*    OBJETIVO...: 1420-TESTA-CRITERIO SO COMPARAVA USUARIO-ID,
007300*                 TIPO E STATUS -- A CONSULTA DEIXAVA PASSAR
007400*                 LANCAMENTO COM DESCRICAO/MES/ANO/VALOR DIFERENTE
007500*                 DO PEDIDO. ACRESCENTADO O CONFRONTO DOS 4 CAMPOS
007600*                 RESTANTES DO LANCTRAN-DETALHE CONTRA O MESTRE
007700*-----------------------------------------------------------------
007800*=================================================================
007900 ENVIRONMENT                             DIVISION.
008000 CONFIGURATION                           SECTION.
008100 SPECIAL-NAMES.
008200     C01 IS TOP-OF-FORM
008300     CLASS LETRA-OPERACAO IS "S" "A" "D" "T" "O" "B"
008400     UPSI-0 ON STATUS IS LANCSRV-MODO-TESTE.
008500 INPUT-OUTPUT                            SECTION.
008600 FILE-CONTROL.
008700     SELECT LANCMSTR ASSIGN TO "LANCMSTR"
008800         ORGANIZATION IS SEQUENTIAL
008900         FILE STATUS IS FS-LANCMSTR.
009000
009100 DATA                                    DIVISION.
009200 FILE                                    SECTION.
009300*-----------------------------------------------------------------
009400*    LAYOUT IGUAL AO DO #BOOKLANC (MESMA LARGURA DE CAMPO, MESMA
009500*    ORDEM) MAS COM PREFIXO LANCM- -- O PREFIXO LANC- JA ESTA
009600*    OCUPADO NA LINKAGE PELO REGISTRO DE RESPOSTA (LANCAMENTO-REG,
009700*    COPIADO DO #BOOKLANC MAIS ABAIXO). COMO SO ESTE PROGRAMA
009800*    ABRE O LANCMSTR, O REGISTRO FICA DECLARADO AQUI MESMO,
009900*    SEM BOOK.
010000*-----------------------------------------------------------------
010100 FD  LANCMSTR.
010200 01  LANCAMENTO-MSTR.
010300     05  LANCM-ID                    PIC 9(09).
010400     05  LANCM-DESCRICAO             PIC X(100).
010500     05  LANCM-MES                   PIC 9(02).
010600     05  LANCM-ANO                   PIC 9(04).
010700     05  LANCM-ANO-R REDEFINES LANCM-ANO.
010800         10  LANCM-ANO-DIGITO-1      PIC 9(01).
010900         10  LANCM-ANO-DIGITO-2      PIC 9(01).
011000         10  LANCM-ANO-DIGITO-3      PIC 9(01).
011100         10  LANCM-ANO-DIGITO-4      PIC 9(01).
011200     05  LANCM-VALOR                 PIC S9(11)V99 COMP-3.
011300     05  LANCM-TIPO                  PIC X(08).
011400     05  LANCM-STATUS                PIC X(10).
011500     05  LANCM-USUARIO-ID            PIC 9(09).
011600     05  LANCM-DATA-CADASTRO         PIC 9(08).
011700     05  LANCM-DATA-CADASTRO-R REDEFINES LANCM-DATA-CADASTRO.
011800         10  LANCM-DTCAD-ANO         PIC 9(04).
011900         10  LANCM-DTCAD-MES         PIC 9(02).
012000         10  LANCM-DTCAD-DIA         PIC 9(02).
012100     05  FILLER                      PIC X(015).
012200
012300 WORKING-STORAGE                         SECTION.
012400*-----------------------------------------------------------------
012500 01  FILLER                      PIC X(050)          VALUE
012600         "========== VARIAVEL DE STATUS ==========".
012700 01  FS-LANCMSTR                 PIC X(002)          VALUE SPACES.
012800*-----------------------------------------------------------------
012900 01  FILLER                      PIC X(050)          VALUE
013000         "========== VARIAVEIS DE APOIO ==========".
013100 01  WRK-PASSOU                  PIC X(001)          VALUE SPACES.
013200 01  WRK-ACHOU                   PIC X(001)          VALUE "N".
013300     88  WRK-ACHOU-SIM               VALUE "S".
013400     88  WRK-ACHOU-NAO               VALUE "N".
013500 01  WRK-CASOU                   PIC X(001)          VALUE "S".
013600 01  WRK-PROXIMO-ID               PIC 9(09)    COMP   VALUE ZEROS.
013700 01  WRK-QTD-ACHADOS              PIC 9(05)    COMP-3 VALUE ZEROS.
013800 01  WRK-ARQUIVO                 PIC X(010)          VALUE
013900         "LANCMSTR".
014000*-----------------------------------------------------------------
014100 01  FILLER                      PIC X(050)          VALUE
014200         "========== DATA DO SISTEMA ==========".
014300 01  WRK-DATA-SISTEMA.
014400     05  WRK-DATA-AA              PIC 9(02).
014500     05  WRK-DATA-MM              PIC 9(02).
014600     05  WRK-DATA-DD              PIC 9(02).
014700     05  FILLER                   PIC X(02)          VALUE SPACES.
014800 01  WRK-SECULO-ATUAL             PIC 9(02)    COMP-3 VALUE ZEROS.
014900*-----------------------------------------------------------------
015000 01  FILLER                      PIC X(050)          VALUE
015100         "========== BOOK DE MENSSAGENS ==========".
015200 COPY "#BOOKERRO".
015300
015400 LINKAGE                                 SECTION.
015500*-----------------------------------------------------------------
015600 01  LK-RETORNO-COD               PIC X(02).
015700 01  LK-RETORNO-MSG               PIC X(40).
015800 01  LK-ACHOU                     PIC X(01).
015900     88  LK-ACHOU-REGISTRO            VALUE "S".
016000 01  LK-TOTAL-ACHADOS             PIC 9(05).
016100 01  LK-FILTRO-USUARIO-ID         PIC 9(09).
016200 01  LK-FILTRO-TIPO               PIC X(08).
016300 01  LK-FILTRO-STATUS             PIC X(10).
016400*-----------------------------------------------------------------
016500*    TRANSACAO RECEBIDA DO CHAMADOR (LANCBAT / LANCQRY)
016600*-----------------------------------------------------------------
016700 COPY "#BOOKREQL".
016800*-----------------------------------------------------------------
016900*    REGISTRO DE RESPOSTA -- GRAVAR/ATUALIZAR/OBTER-POR-ID
017000*    DEVOLVEM O LANCAMENTO COMPLETO AQUI
017100*-----------------------------------------------------------------
017200 COPY "#BOOKLANC".
017300
017400 PROCEDURE                               DIVISION USING
017500     LK-RETORNO-COD  LK-RETORNO-MSG     LK-ACHOU
017600     LK-TOTAL-ACHADOS LK-FILTRO-USUARIO-ID LK-FILTRO-TIPO
017700     LK-FILTRO-STATUS LANCTRAN-REG       LANCAMENTO-REG.
017800
017900*-----------------------------------------------------------------
018000 0000-PRINCIPAL                          SECTION.
018100*-----------------------------------------------------------------
018200
018300         MOVE "00"    TO LK-RETORNO-COD.
018400         MOVE SPACES  TO LK-RETORNO-MSG.
018500         MOVE "N"     TO LK-ACHOU.
018600         MOVE ZERO    TO LK-TOTAL-ACHADOS.
018700
018800         IF OP-SALVAR
018900             PERFORM 1100-SALVAR
019000         END-IF.
019100         IF OP-ATUALIZAR
019200             PERFORM 1200-ATUALIZAR
019300         END-IF.
019400         IF OP-DELETAR
019500             PERFORM 1300-DELETAR
019600         END-IF.
019700         IF OP-ATUALIZAR-STATUS
019800             PERFORM 1500-ATUALIZAR-STATUS
019900         END-IF.
020000         IF OP-OBTER-POR-ID
020100             PERFORM 1600-OBTER-POR-ID
020200         END-IF.
020300         IF OP-BUSCAR
020400             PERFORM 1400-CONFERE-FILTRO
020500         END-IF.
020600
020700         GOBACK.
020800
020900 0000-PRINCIPAL-FIM.                     EXIT.
021000*-----------------------------------------------------------------
021100 0220-VALIDA-REG                         SECTION.
021200*-----------------------------------------------------------------
021300*    REGRAS DA VALIDAR, NA ORDEM -- A PRIMEIRA QUE FALHAR E A
021400*    UNICA MENSAGEM DEVOLVIDA (GO TO PULA AS DEMAIS).
021500*-----------------------------------------------------------------
021600
021700         MOVE "S" TO WRK-PASSOU.
021800         PERFORM 0221-CHECAR-DESCRICAO.
021900         IF WRK-PASSOU NOT EQUAL "S"
022000             GO TO 0220-VALIDA-REG-FIM
022100         END-IF.
022200         PERFORM 0222-CHECAR-MES.
022300         IF WRK-PASSOU NOT EQUAL "S"
022400             GO TO 0220-VALIDA-REG-FIM
022500         END-IF.
022600         PERFORM 0223-CHECAR-ANO.
022700         IF WRK-PASSOU NOT EQUAL "S"
022800             GO TO 0220-VALIDA-REG-FIM
022900         END-IF.
023000         PERFORM 0224-CHECAR-USUARIO.
023100         IF WRK-PASSOU NOT EQUAL "S"
023200             GO TO 0220-VALIDA-REG-FIM
023300         END-IF.
023400         PERFORM 0225-CHECAR-VALOR.
023500         IF WRK-PASSOU NOT EQUAL "S"
023600             GO TO 0220-VALIDA-REG-FIM
023700         END-IF.
023800         PERFORM 0226-CHECAR-TIPO.
023900
024000 0220-VALIDA-REG-FIM.                    EXIT.
024100*-----------------------------------------------------------------
024200 0221-CHECAR-DESCRICAO                   SECTION.
024300*-----------------------------------------------------------------
024400
024500         IF LANCTRAN-DESCRICAO EQUAL SPACES
024600             MOVE "N"               TO WRK-PASSOU
024700             MOVE WRK-MSG-DESCRICAO TO LK-RETORNO-MSG
024800         END-IF.
024900
025000 0221-CHECAR-DESCRICAO-FIM.               EXIT.
025100*-----------------------------------------------------------------
025200 0222-CHECAR-MES                         SECTION.
025300*-----------------------------------------------------------------
025400
025500         IF LANCTRAN-MES LESS THAN 1 OR LANCTRAN-MES GREATER THAN
025600                 12
025700             MOVE "N"         TO WRK-PASSOU
025800             MOVE WRK-MSG-MES TO LK-RETORNO-MSG
025900         END-IF.
026000
026100 0222-CHECAR-MES-FIM.                     EXIT.
026200*-----------------------------------------------------------------
026300 0223-CHECAR-ANO                         SECTION.
026400*-----------------------------------------------------------------
026500*    PIC 9(04) SO ACEITA 4 DIGITOS -- FALTA REJEITAR ANO COM O
026600*    PRIMEIRO DIGITO ZERO (MENOS DE 4 DIGITOS SIGNIFICATIVOS).
026700*-----------------------------------------------------------------
026800
026900         IF LANCTRAN-ANO LESS THAN 1000
027000             MOVE "N"         TO WRK-PASSOU
027100             MOVE WRK-MSG-ANO TO LK-RETORNO-MSG
027200         END-IF.
027300
027400 0223-CHECAR-ANO-FIM.                     EXIT.
027500*-----------------------------------------------------------------
027600 0224-CHECAR-USUARIO                     SECTION.
027700*-----------------------------------------------------------------
027800
027900         IF LANCTRAN-USUARIO-ID EQUAL ZERO
028000             MOVE "N"              TO WRK-PASSOU
028100             MOVE WRK-MSG-USUARIO  TO LK-RETORNO-MSG
028200         END-IF.
028300
028400 0224-CHECAR-USUARIO-FIM.                 EXIT.
028500*-----------------------------------------------------------------
028600 0225-CHECAR-VALOR                       SECTION.
028700*-----------------------------------------------------------------
028800
028900         IF LANCTRAN-VALOR NOT GREATER THAN ZERO
029000             MOVE "N"           TO WRK-PASSOU
029100             MOVE WRK-MSG-VALOR TO LK-RETORNO-MSG
029200         END-IF.
029300
029400 0225-CHECAR-VALOR-FIM.                   EXIT.
029500*-----------------------------------------------------------------
029600 0226-CHECAR-TIPO                        SECTION.
029700*-----------------------------------------------------------------
029800
029900         IF LANCTRAN-TIPO EQUAL SPACES
030000             MOVE "N"          TO WRK-PASSOU
030100             MOVE WRK-MSG-TIPO TO LK-RETORNO-MSG
030200         END-IF.
030300
030400 0226-CHECAR-TIPO-FIM.                    EXIT.
030500*-----------------------------------------------------------------
030600 1100-SALVAR                             SECTION.
030700*-----------------------------------------------------------------
030800
030900         PERFORM 0220-VALIDA-REG.
031000         IF WRK-PASSOU EQUAL "N"
031100             MOVE "01" TO LK-RETORNO-COD
031200         ELSE
031300             PERFORM 1110-OBTER-PROXIMO-ID
031400             MOVE WRK-PROXIMO-ID      TO LANCM-ID
031500             MOVE LANCTRAN-DESCRICAO  TO LANCM-DESCRICAO
031600             MOVE LANCTRAN-MES        TO LANCM-MES
031700             MOVE LANCTRAN-ANO        TO LANCM-ANO
031800             MOVE LANCTRAN-VALOR      TO LANCM-VALOR
031900             MOVE LANCTRAN-TIPO       TO LANCM-TIPO
032000             MOVE "PENDENTE  "        TO LANCM-STATUS
032100             MOVE LANCTRAN-USUARIO-ID TO LANCM-USUARIO-ID
032200             PERFORM 1130-CARREGA-DATA-SISTEMA
032300             PERFORM 1120-GRAVA-NOVO
032400         END-IF.
032500
032600 1100-SALVAR-FIM.                         EXIT.
032700*-----------------------------------------------------------------
032800 1110-OBTER-PROXIMO-ID                   SECTION.
032900*-----------------------------------------------------------------
033000*    LANCMSTR E SEQUENCIAL, SEM CHAVE -- O PROXIMO ID E O MAIOR
033100*    LANCM-ID ACHADO NO MESTRE, MAIS 1.
033200*-----------------------------------------------------------------
033300
033400         MOVE ZERO TO WRK-PROXIMO-ID.
033500         OPEN INPUT LANCMSTR.
033600         IF FS-LANCMSTR EQUAL "00" OR FS-LANCMSTR EQUAL "05"
033700             PERFORM 1111-LER-PROXIMO-ID
033800                 UNTIL FS-LANCMSTR EQUAL "10"
033900             CLOSE LANCMSTR
034000         END-IF.
034100         ADD 1 TO WRK-PROXIMO-ID.
034200
034300 1110-OBTER-PROXIMO-ID-FIM.                EXIT.
034400*-----------------------------------------------------------------
034500 1111-LER-PROXIMO-ID                     SECTION.
034600*-----------------------------------------------------------------
034700
034800         READ LANCMSTR.
034900         IF FS-LANCMSTR EQUAL "00"
035000             IF LANCM-ID GREATER THAN WRK-PROXIMO-ID
035100                 MOVE LANCM-ID TO WRK-PROXIMO-ID
035200             END-IF
035300         END-IF.
035400
035500 1111-LER-PROXIMO-ID-FIM.                  EXIT.
035600*-----------------------------------------------------------------
035700 1120-GRAVA-NOVO                         SECTION.
035800*-----------------------------------------------------------------
035900
036000         OPEN EXTEND LANCMSTR.
036100         IF FS-LANCMSTR NOT EQUAL "00"
036200             MOVE WRK-ERRO-ABERTURA  TO WRK-DESCRICAO-ERRO
036300             MOVE FS-LANCMSTR        TO WRK-STATUS-ERRO
036400             MOVE "1120-GRAVA-NOVO"  TO WRK-AREA-ERRO
036500             MOVE "02"               TO LK-RETORNO-COD
036600             MOVE WRK-ERRO-ABERTURA  TO LK-RETORNO-MSG
036700         ELSE
036800             WRITE LANCAMENTO-MSTR.
036900             IF FS-LANCMSTR NOT EQUAL "00"
037000                 MOVE WRK-ERRO-GRAVACAO  TO WRK-DESCRICAO-ERRO
037100                 MOVE FS-LANCMSTR        TO WRK-STATUS-ERRO
037200                 MOVE "1120-GRAVA-NOVO"  TO WRK-AREA-ERRO
037300                 MOVE "02"               TO LK-RETORNO-COD
037400                 MOVE WRK-ERRO-GRAVACAO  TO LK-RETORNO-MSG
037500             ELSE
037600                 MOVE "S"                TO LK-ACHOU
037700                 MOVE LANCM-ID            TO LANC-ID
037800                 MOVE LANCM-DESCRICAO     TO LANC-DESCRICAO
037900                 MOVE LANCM-MES           TO LANC-MES
038000                 MOVE LANCM-ANO           TO LANC-ANO
038100                 MOVE LANCM-VALOR         TO LANC-VALOR
038200                 MOVE LANCM-TIPO          TO LANC-TIPO
038300                 MOVE LANCM-STATUS        TO LANC-STATUS
038400                 MOVE LANCM-USUARIO-ID    TO LANC-USUARIO-ID
038500                 MOVE LANCM-DATA-CADASTRO TO LANC-DATA-CADASTRO
038600             END-IF
038700             CLOSE LANCMSTR
038800         END-IF.
038900
039000 1120-GRAVA-NOVO-FIM.                      EXIT.
039100*-----------------------------------------------------------------
039200 1130-CARREGA-DATA-SISTEMA               SECTION.
039300*-----------------------------------------------------------------
039400*    ACCEPT FROM DATE SO TRAZ 2 DIGITOS DE ANO -- A JANELA DE
039500*    SECULO FOI ACRESCENTADA NA REVISAO MH-0231 (ANO 2000).
039600*-----------------------------------------------------------------
039700
039800         ACCEPT WRK-DATA-SISTEMA FROM DATE.
039900         IF WRK-DATA-AA LESS THAN 50
040000             MOVE 20 TO WRK-SECULO-ATUAL
040100         ELSE
040200             MOVE 19 TO WRK-SECULO-ATUAL
040300         END-IF.
040400         COMPUTE LANCM-DTCAD-ANO =
040500             WRK-SECULO-ATUAL * 100 + WRK-DATA-AA.
040600         MOVE WRK-DATA-MM TO LANCM-DTCAD-MES.
040700         MOVE WRK-DATA-DD TO LANCM-DTCAD-DIA.
040800
040900 1130-CARREGA-DATA-SISTEMA-FIM.            EXIT.
041000*-----------------------------------------------------------------
041100 1200-ATUALIZAR                          SECTION.
041200*-----------------------------------------------------------------
041300
041400         PERFORM 0220-VALIDA-REG.
041500         IF WRK-PASSOU EQUAL "N"
041600             MOVE "01" TO LK-RETORNO-COD
041700         ELSE
041800             PERFORM 1210-LOCALIZA-E-REESCREVE
041900         END-IF.
042000
042100 1200-ATUALIZAR-FIM.                       EXIT.
042200*-----------------------------------------------------------------
042300 1210-LOCALIZA-E-REESCREVE                SECTION.
042400*-----------------------------------------------------------------
042500
042600         MOVE "N" TO WRK-ACHOU.
042700         OPEN I-O LANCMSTR.
042800         IF FS-LANCMSTR NOT EQUAL "00"
042900             MOVE WRK-ERRO-ABERTURA TO LK-RETORNO-MSG
043000             MOVE "02"              TO LK-RETORNO-COD
043100         ELSE
043200             PERFORM 1211-LER-E-TESTAR
043300                 UNTIL FS-LANCMSTR EQUAL "10"
043400                    OR WRK-ACHOU-SIM
043500             IF WRK-ACHOU-SIM
043600                 MOVE LANCTRAN-DESCRICAO  TO LANCM-DESCRICAO
043700                 MOVE LANCTRAN-MES        TO LANCM-MES
043800                 MOVE LANCTRAN-ANO        TO LANCM-ANO
043900                 MOVE LANCTRAN-VALOR      TO LANCM-VALOR
044000                 MOVE LANCTRAN-TIPO       TO LANCM-TIPO
044100                 REWRITE LANCAMENTO-MSTR
044200                 IF FS-LANCMSTR NOT EQUAL "00"
044300                     MOVE WRK-ERRO-REESCRITA TO LK-RETORNO-MSG
044400                     MOVE "02"               TO LK-RETORNO-COD
044500                 ELSE
044600                     MOVE "S"                 TO LK-ACHOU
044700                     MOVE LANCM-ID            TO LANC-ID
044800                     MOVE LANCM-DESCRICAO     TO LANC-DESCRICAO
044900                     MOVE LANCM-MES           TO LANC-MES
045000                     MOVE LANCM-ANO           TO LANC-ANO
045100                     MOVE LANCM-VALOR         TO LANC-VALOR
045200                     MOVE LANCM-TIPO          TO LANC-TIPO
045300                     MOVE LANCM-STATUS        TO LANC-STATUS
045400                     MOVE LANCM-USUARIO-ID    TO LANC-USUARIO-ID
045500                     MOVE LANCM-DATA-CADASTRO TO
045600                         LANC-DATA-CADASTRO
045700                 END-IF
045800             ELSE
045900                 MOVE WRK-NAO-ACHOU TO LK-RETORNO-MSG
046000                 MOVE "02"          TO LK-RETORNO-COD
046100             END-IF
046200             CLOSE LANCMSTR
046300         END-IF.
046400
046500 1210-LOCALIZA-E-REESCREVE-FIM.            EXIT.
046600*-----------------------------------------------------------------
046700 1211-LER-E-TESTAR                        SECTION.
046800*-----------------------------------------------------------------
046900
047000         READ LANCMSTR.
047100         IF FS-LANCMSTR EQUAL "00"
047200             IF LANCM-ID EQUAL LANCTRAN-ID
047300                 MOVE "S" TO WRK-ACHOU
047400             END-IF
047500         END-IF.
047600
047700 1211-LER-E-TESTAR-FIM.                    EXIT.
047800*-----------------------------------------------------------------
047900 1300-DELETAR                             SECTION.
048000*-----------------------------------------------------------------
048100
048200         MOVE "N" TO WRK-ACHOU.
048300         OPEN I-O LANCMSTR.
048400         IF FS-LANCMSTR NOT EQUAL "00"
048500             MOVE WRK-ERRO-ABERTURA TO LK-RETORNO-MSG
048600             MOVE "02"              TO LK-RETORNO-COD
048700         ELSE
048800             PERFORM 1211-LER-E-TESTAR
048900                 UNTIL FS-LANCMSTR EQUAL "10"
049000                    OR WRK-ACHOU-SIM
049100             IF WRK-ACHOU-SIM
049200                 DELETE LANCMSTR
049300                 IF FS-LANCMSTR NOT EQUAL "00"
049400                     MOVE WRK-ERRO-GRAVACAO TO LK-RETORNO-MSG
049500                     MOVE "02"              TO LK-RETORNO-COD
049600                 ELSE
049700                     MOVE "S" TO LK-ACHOU
049800                 END-IF
049900             ELSE
050000                 MOVE WRK-NAO-ACHOU TO LK-RETORNO-MSG
050100                 MOVE "02"          TO LK-RETORNO-COD
050200             END-IF
050300             CLOSE LANCMSTR
050400         END-IF.
050500
050600 1300-DELETAR-FIM.                         EXIT.
050700*-----------------------------------------------------------------
050800 1400-CONFERE-FILTRO                      SECTION.
050900*-----------------------------------------------------------------
051000*    BUSCAR NAO VALIDA NADA -- SO FILTRA O MESTRE PELOS CAMPOS
051100*    INFORMADOS (ZERO / SPACES = NAO FILTRAR POR AQUELE CAMPO) E
051200*    LISTA CADA LANCAMENTO ACHADO (1410-LER-E-LISTAR).
051300*-----------------------------------------------------------------
051400
051500         MOVE ZERO TO WRK-QTD-ACHADOS.
051600         OPEN INPUT LANCMSTR.
051700         IF FS-LANCMSTR NOT EQUAL "00"
051800             MOVE WRK-ERRO-ABERTURA TO LK-RETORNO-MSG
051900             MOVE "02"              TO LK-RETORNO-COD
052000         ELSE
052100             PERFORM 1410-LER-E-LISTAR UNTIL FS-LANCMSTR EQUAL
052200                 "10"
052300             CLOSE LANCMSTR
052400             IF WRK-QTD-ACHADOS EQUAL ZERO
052500                 MOVE WRK-VAZIO TO LK-RETORNO-MSG
052600                 MOVE "02"      TO LK-RETORNO-COD
052700             ELSE
052800                 MOVE "S" TO LK-ACHOU
052900             END-IF
053000         END-IF.
053100         MOVE WRK-QTD-ACHADOS TO LK-TOTAL-ACHADOS.
053200
053300 1400-CONFERE-FILTRO-FIM.                  EXIT.
053400*-----------------------------------------------------------------
053500 1410-LER-E-LISTAR                        SECTION.
053600*-----------------------------------------------------------------
053700
053800         READ LANCMSTR.
053900         IF FS-LANCMSTR EQUAL "00"
054000             PERFORM 1420-TESTA-CRITERIO
054100             IF WRK-CASOU EQUAL "S"
054200                 ADD 1 TO WRK-QTD-ACHADOS
054300                 DISPLAY "LANCAMENTO..:" LANCM-ID
054400                 DISPLAY "DESCRICAO...:" LANCM-DESCRICAO
054500                 DISPLAY "MES / ANO...:" LANCM-MES "/" LANCM-ANO
054600                 DISPLAY "VALOR.......:" LANCM-VALOR
054700                 DISPLAY "TIPO........:" LANCM-TIPO
054800                 DISPLAY "SITUACAO....:" LANCM-STATUS
054900             END-IF
055000         END-IF.
055100
055200 1410-LER-E-LISTAR-FIM.                    EXIT.
055300*-----------------------------------------------------------------
055400 1420-TESTA-CRITERIO                      SECTION.
055500*-----------------------------------------------------------------
055600*    TESTA TODOS OS CAMPOS PREENCHIDOS NO PEDIDO (LANCTRAN-
055700*    DETALHE) CONTRA O LANCAMENTO DO MESTRE -- CAMPO ZERADO OU
055800*    EM BRANCO NO PEDIDO SIGNIFICA "NAO FILTRAR POR ESTE CAMPO",
055900*    IGUAL AO CRITERIO JA USADO PARA USUARIO-ID / TIPO / STATUS.
056000*-----------------------------------------------------------------
056100
056200         MOVE "S" TO WRK-CASOU.
056300         IF LK-FILTRO-USUARIO-ID NOT EQUAL ZERO AND
056400                 LANCM-USUARIO-ID NOT EQUAL LK-FILTRO-USUARIO-ID
056500             MOVE "N" TO WRK-CASOU
056600         END-IF.
056700         IF WRK-CASOU EQUAL "S"
056800             IF LK-FILTRO-TIPO NOT EQUAL SPACES AND
056900                     LANCM-TIPO NOT EQUAL LK-FILTRO-TIPO
057000                 MOVE "N" TO WRK-CASOU
057100             END-IF
057200         END-IF.
057300         IF WRK-CASOU EQUAL "S"
057400             IF LK-FILTRO-STATUS NOT EQUAL SPACES AND
057500                     LANCM-STATUS NOT EQUAL LK-FILTRO-STATUS
057600                 MOVE "N" TO WRK-CASOU
057700             END-IF
057800         END-IF.
057900         IF WRK-CASOU EQUAL "S"
058000             IF LANCTRAN-DESCRICAO NOT EQUAL SPACES AND
058100                     LANCM-DESCRICAO NOT EQUAL LANCTRAN-DESCRICAO
058200                 MOVE "N" TO WRK-CASOU
058300             END-IF
058400         END-IF.
058500         IF WRK-CASOU EQUAL "S"
058600             IF LANCTRAN-MES NOT EQUAL ZERO AND
058700                     LANCM-MES NOT EQUAL LANCTRAN-MES
058800                 MOVE "N" TO WRK-CASOU
058900             END-IF
059000         END-IF.
059100         IF WRK-CASOU EQUAL "S"
059200             IF LANCTRAN-ANO NOT EQUAL ZERO AND
059300                     LANCM-ANO NOT EQUAL LANCTRAN-ANO
059400                 MOVE "N" TO WRK-CASOU
059500             END-IF
059600         END-IF.
059700         IF WRK-CASOU EQUAL "S"
059800             IF LANCTRAN-VALOR NOT EQUAL ZERO AND
059900                     LANCM-VALOR NOT EQUAL LANCTRAN-VALOR
060000                 MOVE "N" TO WRK-CASOU
060100             END-IF
060200         END-IF.
060300
060400 1420-TESTA-CRITERIO-FIM.                  EXIT.
060500*-----------------------------------------------------------------
060600 1500-ATUALIZAR-STATUS                    SECTION.
060700*-----------------------------------------------------------------
060800
060900         MOVE "N" TO WRK-ACHOU.
061000         OPEN I-O LANCMSTR.
061100         IF FS-LANCMSTR NOT EQUAL "00"
061200             MOVE WRK-ERRO-ABERTURA TO LK-RETORNO-MSG
061300             MOVE "02"              TO LK-RETORNO-COD
061400         ELSE
061500             PERFORM 1211-LER-E-TESTAR
061600                 UNTIL FS-LANCMSTR EQUAL "10"
061700                    OR WRK-ACHOU-SIM
061800             IF WRK-ACHOU-SIM
061900                 MOVE LANCTRAN-STATUS-NOVO TO LANCM-STATUS
062000                 REWRITE LANCAMENTO-MSTR
062100                 IF FS-LANCMSTR NOT EQUAL "00"
062200                     MOVE WRK-ERRO-REESCRITA TO LK-RETORNO-MSG
062300                     MOVE "02"               TO LK-RETORNO-COD
062400                 ELSE
062500                     MOVE "S" TO LK-ACHOU
062600                 END-IF
062700             ELSE
062800                 MOVE WRK-NAO-ACHOU TO LK-RETORNO-MSG
062900                 MOVE "02"          TO LK-RETORNO-COD
063000             END-IF
063100             CLOSE LANCMSTR
063200         END-IF.
063300
063400 1500-ATUALIZAR-STATUS-FIM.                EXIT.
063500*-----------------------------------------------------------------
063600 1600-OBTER-POR-ID                        SECTION.
063700*-----------------------------------------------------------------
063800
063900         MOVE "N" TO WRK-ACHOU.
064000         OPEN INPUT LANCMSTR.
064100         IF FS-LANCMSTR NOT EQUAL "00"
064200             MOVE WRK-ERRO-ABERTURA TO LK-RETORNO-MSG
064300             MOVE "02"              TO LK-RETORNO-COD
064400         ELSE
064500             PERFORM 1211-LER-E-TESTAR
064600                 UNTIL FS-LANCMSTR EQUAL "10"
064700                    OR WRK-ACHOU-SIM
064800             IF WRK-ACHOU-SIM
064900                 MOVE "S"                 TO LK-ACHOU
065000                 MOVE LANCM-ID            TO LANC-ID
065100                 MOVE LANCM-DESCRICAO     TO LANC-DESCRICAO
065200                 MOVE LANCM-MES           TO LANC-MES
065300                 MOVE LANCM-ANO           TO LANC-ANO
065400                 MOVE LANCM-VALOR         TO LANC-VALOR
065500                 MOVE LANCM-TIPO          TO LANC-TIPO
065600                 MOVE LANCM-STATUS        TO LANC-STATUS
065700                 MOVE LANCM-USUARIO-ID    TO LANC-USUARIO-ID
065800                 MOVE LANCM-DATA-CADASTRO TO LANC-DATA-CADASTRO
065900             ELSE
066000                 MOVE WRK-NAO-ACHOU TO LK-RETORNO-MSG
066100                 MOVE "02"          TO LK-RETORNO-COD
066200             END-IF
066300             CLOSE LANCMSTR
066400         END-IF.
066500
066600 1600-OBTER-POR-ID-FIM.                    EXIT.
