000100 IDENTIFICATION                          DIVISION.
000200 PROGRAM-ID.    LANCBAT.
000300 AUTHOR.        MATHEUS H. MEDEIROS.
000400 INSTALLATION.  FOURSYS.
000500 DATE-WRITTEN.  22/07/1990.
000600 DATE-COMPILED.
000700 SECURITY.      NAO MODIFICAR SEM AUTORIZACAO DA CONSULTORIA.
000800*=================================================================
000900* PROGRAMA   : LANCBAT
001000* PROGRAMADOR: MATHEUS H. MEDEIROS
001100* ANALISTA   : IVAN SANCHES
001200* CONSULTORIA: FOURSYS
001300* DATA.......: 22/07/1990
001400*-----------------------------------------------------------------
001500* OBJETIVO...: LOTE QUE LE O ARQUIVO DE TRANSACOES DE LANCAMENTO
001600*              (LANCTRAN, VER #BOOKREQL) E CHAMA O LANCSRV PARA
001700*              CADA TRANSACAO -- OPERACOES S (SALVAR), A
001800*              (ATUALIZAR), D (DELETAR), T (ATUALIZAR-STATUS) E
001900*              O (OBTER-POR-ID). A OPERACAO B (BUSCAR) E FEITA
002000*              PELA CONSULTA LANCQRY, NAO POR ESTE LOTE.
002100*-----------------------------------------------------------------
002200* ARQUIVOS                I/O                  INCLUDE/BOOK
002300*  LANCTRAN               I                    #BOOKREQL
002400*
002500*-----------------------------------------------------------------
002600* MODULOS....: LOGS
002700*
002800*-----------------------------------------------------------------
002900*                          ALTERACOES
003000*-----------------------------------------------------------------
003100* PROGRAMADOR: MATHEUS H. MEDEIROS
003200* DATA.......: 22/07/1990
003300* OBJETIVO...: VERSAO INICIAL -- ADAPTADO DO LOTE DE LANCAMENTOS
003400*              BANCARIOS, AGORA CHAMANDO O LANCSRV EM VEZ DE
003500*              GRAVAR DIRETO NO ARQUIVO DE SAIDA
003600*-----------------------------------------------------------------
003700* PROGRAMADOR: I.SANCHES
003800* DATA.......: 02/09/1991
003900* OBJETIVO...: ACRESCIDA A OPERACAO 'T' (ATUALIZAR-STATUS)
004000*-----------------------------------------------------------------
004100* PROGRAMADOR: V.ALMEIDA
004200* DATA.......: 14/04/1997 -- FS-0169
004300* OBJETIVO...: ACRESCIDA A OPERACAO 'O' (OBTER-POR-ID)
004400*-----------------------------------------------------------------
004500* PROGRAMADOR: V.ALMEIDA
004600* DATA.......: 11/01/1999 -- MH-0231
004700* OBJETIVO...: REVISAO GERAL PARA O ANO 2000 -- ESTE PROGRAMA NAO
004800*              TEM CAMPO DE DATA PROPRIO (A DATA DE CADASTRO E
004900*              GRAVADA PELO LANCSRV), NADA A AJUSTAR AQUI
005000*-----------------------------------------------------------------
005100* PROGRAMADOR: V.ALMEIDA
005200* DATA.......: 17/05/2002 -- MH-0512
005300* OBJETIVO...: CORRIGIDO WRK-LANCAMENTO-ED (0220-MOSTRA-RESULTADO) --
005400*              A MASCARA NAO TINHA POSICAO DE SINAL, O DISPLAY DE
005500*              LANCAMENTO COM VALOR NEGATIVO SAIA SEM O "-"
005600*=================================================================
005700
005800
005900*=================================================================
006000 ENVIRONMENT                             DIVISION.
006100*=================================================================
006200
006300*-----------------------------------------------------------------
006400 CONFIGURATION                           SECTION.
006500*-----------------------------------------------------------------
006600
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM
006900     CLASS DIGITO-VALIDO IS "0" THRU "9"
007000     UPSI-0 ON STATUS IS LANCBAT-MODO-TESTE.
007100
007200*-----------------------------------------------------------------
007300 INPUT-OUTPUT                            SECTION.
007400*-----------------------------------------------------------------
007500
007600 FILE-CONTROL.
007700     SELECT LANCTRAN ASSIGN TO "LANCTRAN"
007800         FILE STATUS IS FS-LANCTRAN.
007900
008000*=================================================================
008100 DATA                                    DIVISION.
008200*=================================================================
008300
008400*-----------------------------------------------------------------
008500 FILE                                    SECTION.
008600*-----------------------------------------------------------------
008700*        INPUT -  TRANSACOES DE LANCAMENTO A PROCESSAR
008800*-----------------------------------------------------------------
008900 FD  LANCTRAN.
009000 COPY "#BOOKREQL".
009100
009200*-----------------------------------------------------------------
009300 WORKING-STORAGE                         SECTION.
009400*-----------------------------------------------------------------
009500
009600*-----------------------------------------------------------------
009700 01  FILLER                      PIC X(050)          VALUE
009800     "* INICIO DA WORKING *".
009900*-----------------------------------------------------------------
010000
010100*-----------------------------------------------------------------
010200 01  FILLER                      PIC X(050)           VALUE
010300       "========== VARIAVEL DE STATUS ========== ".
010400*-----------------------------------------------------------------
010500 01  FS-LANCTRAN                 PIC X(002)          VALUE SPACES.
010600*-----------------------------------------------------------------
010700 01  FILLER                      PIC X(050)           VALUE
010800         "========== VARIAVEIS ACUMULADORAS ========== ".
010900*-----------------------------------------------------------------
011000 01  WRK-ACUMULADORES-LANCTRAN.
011100     05  ACU-LIDOS-LANCTRAN          PIC 9(005)    COMP-3
011200             VALUE ZEROS.
011300     05  ACU-ACEITOS-LANCTRAN        PIC 9(005)    COMP-3
011400             VALUE ZEROS.
011500     05  ACU-REJEITADOS-LANCTRAN     PIC 9(005)    COMP-3
011600             VALUE ZEROS.
011700     05  FILLER                      PIC X(001)    VALUE SPACES.
011800*-----------------------------------------------------------------
011900*    VISAO EM BLOCO -- ZERAR OS 3 ACUMULADORES DE UMA VEZ SO
012000*-----------------------------------------------------------------
012100 01  WRK-ACUMULADORES-LANCTRAN-R
012200         REDEFINES WRK-ACUMULADORES-LANCTRAN.
012300     05  WRK-ACUM-BLOCO-LANCTRAN      PIC X(010).
012400*-----------------------------------------------------------------
012500 01  FILLER                      PIC X(050)           VALUE
012600         "========== VARIAVEL DE APOIO ==========".
012700*-----------------------------------------------------------------
012800 01  WRK-FILE-STATUS             PIC 9(002)          VALUE ZEROS.
012900 01  WRK-ARQUIVO                 PIC X(010)          VALUE SPACES.
013000 01  WRK-MODULO                  PIC X(008)          VALUE "LOGS".
013100 01  WRK-LANCTRAN                PIC X(10)           VALUE
013200          "LANCTRAN".
013300*-----------------------------------------------------------------
013400 01  FILLER                      PIC x(050)           VALUE
013500         "===== VARIAVEIS DE EDICAO (MASCARAS) =====".
013600*-----------------------------------------------------------------
013700 01  WRK-LANCAMENTO-ED           PIC Z.ZZZ.ZZ9,99-.
013800*-----------------------------------------------------------------
013900 01  FILLER                      PIC x(050)           VALUE
014000         "========== PARAMETROS DA CHAMADA AO LANCSRV ==========".
014100*-----------------------------------------------------------------
014200 01  LK-RETORNO-COD              PIC X(02)           VALUE SPACES.
014300     88  LK-RETORNO-OK               VALUE "00".
014400     88  LK-RETORNO-REJEITADO        VALUE "01".
014500     88  LK-RETORNO-NAO-ACHADO       VALUE "02".
014600 01  LK-RETORNO-MSG              PIC X(40)           VALUE SPACES.
014700 01  LK-ACHOU                    PIC X(01)           VALUE SPACES.
014800 01  LK-TOTAL-ACHADOS            PIC 9(05)           VALUE ZEROS.
014900 01  LK-FILTRO-USUARIO-ID        PIC 9(09)           VALUE ZEROS.
015000 01  LK-FILTRO-TIPO              PIC X(08)           VALUE SPACES.
015100 01  LK-FILTRO-STATUS            PIC X(10)           VALUE SPACES.
015200 COPY "#BOOKLANC".
015300*-----------------------------------------------------------------
015400 01  FILLER                      PIC x(050)           VALUE
015500         "========== BOOK'S  ==========".
015600*-----------------------------------------------------------------
015700 COPY "#BOOKERRO".
015800*-----------------------------------------------------------------
015900 01  FILLER                      PIC X(050)          VALUE
016000         "* FIM DA WORKING *".
016100*-----------------------------------------------------------------
016200*=================================================================
016300 PROCEDURE                               DIVISION.
016400*=================================================================
016500 0000-PRINCIPAL.
016600
016700         PERFORM 0100-INICIAR.
016800         PERFORM 0200-PROCESSAR UNTIL FS-LANCTRAN NOT EQUAL '00'.
016900         PERFORM 0300-FINALIZAR.
017000         STOP RUN.
017100
017200 0000-PRINCIPAL-FIM.                     EXIT.
017300*-----------------------------------------------------------------
017400 0100-INICIAR                            SECTION.
017500*-----------------------------------------------------------------
017600
017700         OPEN INPUT LANCTRAN.
017800
017900         PERFORM 0105-TESTAR-STATUS.
018000         PERFORM 0110-LEITURA.
018100
018200 0100-INICIAR-FIM.                       EXIT.
018300*-----------------------------------------------------------------
018400 0105-TESTAR-STATUS                      SECTION.
018500*-----------------------------------------------------------------
018600 0106-TESTAR-STATUS-LANCTRAN.
018700
018800         IF FS-LANCTRAN                NOT EQUAL '00'
018900             MOVE WRK-ERRO-ABERTURA   TO WRK-DESCRICAO-ERRO
019000             MOVE FS-LANCTRAN         TO WRK-STATUS-ERRO
019100             MOVE '0106-TESTE-LANCT'  TO WRK-AREA-ERRO
019200             PERFORM 9999-TRATA-ERRO
019300         END-IF.
019400
019500 0105-TESTAR-STATUS-FIM.                 EXIT.
019600*-----------------------------------------------------------------
019700 0110-LEITURA                            SECTION.
019800*-----------------------------------------------------------------
019900
020000         READ LANCTRAN
020100         IF FS-LANCTRAN EQUAL '00' OR FS-LANCTRAN EQUAL '10'
020200           CONTINUE
020300         ELSE
020400             MOVE WRK-ERRO-LEITURA   TO  WRK-DESCRICAO-ERRO
020500             MOVE FS-LANCTRAN        TO  WRK-STATUS-ERRO
020600             MOVE '0110-LEITURA'     TO  WRK-AREA-ERRO
020700             PERFORM 0350-MENSSAGENS
020800             GOBACK
020900         END-IF.
021000
021100 0110-LEITURA-FIM.                       EXIT.
021200*-----------------------------------------------------------------
021300 0200-PROCESSAR                          SECTION.
021400*-----------------------------------------------------------------
021500
021600         ADD 1 TO ACU-LIDOS-LANCTRAN.
021700         PERFORM 0210-EXECUTAR-OPERACAO.
021800         PERFORM 0110-LEITURA.
021900         IF FS-LANCTRAN                NOT EQUAL '00'
022000             PERFORM 0230-ESTATISTICA
022100         END-IF.
022200
022300 0200-PROCESSAR-FIM.                     EXIT.
022400*-----------------------------------------------------------------
022500 0210-EXECUTAR-OPERACAO                  SECTION.
022600*-----------------------------------------------------------------
022700
022800         MOVE ZERO   TO LK-FILTRO-USUARIO-ID.
022900         MOVE SPACES TO LK-FILTRO-TIPO.
023000         MOVE SPACES TO LK-FILTRO-STATUS.
023100         CALL "LANCSRV" USING LK-RETORNO-COD LK-RETORNO-MSG
023200             LK-ACHOU LK-TOTAL-ACHADOS LK-FILTRO-USUARIO-ID
023300             LK-FILTRO-TIPO LK-FILTRO-STATUS LANCTRAN-REG
023400             LANCAMENTO-REG.
023500
023600         IF LK-RETORNO-OK
023700             ADD 1 TO ACU-ACEITOS-LANCTRAN
023800             PERFORM 0220-MOSTRA-RESULTADO
023900         ELSE
024000             ADD 1 TO ACU-REJEITADOS-LANCTRAN
024100             PERFORM 0225-MOSTRA-REJEICAO
024200         END-IF.
024300
024400 0210-EXECUTAR-OPERACAO-FIM.              EXIT.
024500*-----------------------------------------------------------------
024600 0220-MOSTRA-RESULTADO                   SECTION.
024700*-----------------------------------------------------------------
024800
024900         MOVE LANC-VALOR TO WRK-LANCAMENTO-ED.
025000         DISPLAY "OPERACAO....:" LANCTRAN-OPERACAO.
025100         DISPLAY "LANCAMENTO..:" LANC-ID.
025200         DISPLAY "DESCRICAO...:" LANC-DESCRICAO.
025300         DISPLAY "VALOR.......:R$" WRK-LANCAMENTO-ED.
025400         DISPLAY "SITUACAO....:" LANC-STATUS.
025500
025600 0220-MOSTRA-RESULTADO-FIM.               EXIT.
025700*-----------------------------------------------------------------
025800 0225-MOSTRA-REJEICAO                     SECTION.
025900*-----------------------------------------------------------------
026000
026100         DISPLAY "OPERACAO....:" LANCTRAN-OPERACAO.
026200         DISPLAY "LANCAMENTO..:" LANCTRAN-ID.
026300         DISPLAY "REJEITADO...:" LK-RETORNO-MSG.
026400
026500 0225-MOSTRA-REJEICAO-FIM.                EXIT.
026600*-----------------------------------------------------------------
026700 0230-ESTATISTICA                        SECTION.
026800*-----------------------------------------------------------------
026900
027000         DISPLAY " >>>>>>>> LANCAMENTOS <<<<<<<<< "
027100         DISPLAY "TOTAL DE TRANSACOES LIDAS...:"
027200             ACU-LIDOS-LANCTRAN.
027300         DISPLAY "TOTAL DE TRANSACOES ACEITAS.:"
027400             ACU-ACEITOS-LANCTRAN.
027500         DISPLAY "TOTAL DE TRANSACOES REJEIT..:"
027600             ACU-REJEITADOS-LANCTRAN.
027700
027800 0230-ESTATISTICA-FIM.                   EXIT.
027900*-----------------------------------------------------------------
028000 0300-FINALIZAR                          SECTION.
028100*-----------------------------------------------------------------
028200
028300 0310-FINALIZAR-LANCTRAN.
028400         CLOSE LANCTRAN.
028500         IF FS-LANCTRAN                NOT EQUAL '00'
028600             MOVE WRK-ARQ-OK         TO WRK-DESCRICAO-ERRO
028700             MOVE FS-LANCTRAN        TO WRK-STATUS-ERRO
028800             MOVE WRK-LANCTRAN       TO WRK-AREA-ERRO
028900             PERFORM 9999-TRATA-ERRO
029000             GOBACK
029100         END-IF.
029200
029300 0300-FINALIZAR-FIM.                     EXIT.
029400
029500*-----------------------------------------------------------------
029600 0350-MENSSAGENS                         SECTION.
029700*-----------------------------------------------------------------
029800
029900         DISPLAY "===== ERRO NO PROGRAMA ====="
030000         DISPLAY "PROGRAMA.....:"    WRK-PROGRAMA-ERRO.
030100         DISPLAY "MENSSAGEM....:"    WRK-DESCRICAO-ERRO.
030200         DISPLAY "FILE STATUS..:"    WRK-STATUS-ERRO.
030300         DISPLAY "AREA / SECAO.:"    WRK-AREA-ERRO.
030400
030500 0350-MENSSAGENS-FIM.                     EXIT.
030600
030700
030800*-----------------------------------------------------------------
030900 9999-TRATA-ERRO                          SECTION.
031000*-----------------------------------------------------------------
031100
031200         PERFORM 0350-MENSSAGENS.
031300         CALL WRK-MODULO USING WRK-DESCRICAO-ERRO.
031400         GOBACK.
031500
031600*-----------------------------------------------------------------
031700 9999-TRATA-ERRO-FIM.                      EXIT.
031800*-----------------------------------------------------------------
