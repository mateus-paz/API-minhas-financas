000100 IDENTIFICATION                          DIVISION.
000200 PROGRAM-ID.    LANCQRY.
000300 AUTHOR.        MATHEUS H. MEDEIROS.
000400 INSTALLATION.  FOURSYS.
000500 DATE-WRITTEN.  05/03/1992.
000600 DATE-COMPILED.
000700 SECURITY.      NAO MODIFICAR SEM AUTORIZACAO DA CONSULTORIA.
000800*
000900*=================================================================
001000*    EMPRESA... :  FOURSYS                                      *
001100*=================================================================
001200*    PROGRAMA....: LANCQRY                                      *
001300*    PROGRAMADOR.: MATHEUS H. MEDEIROS                          *
001400*    DATA....... : 05 / 03 / 1992                               *
001500*
001600*    OBJETIVO.... : LE UM ARQUIVO DE PEDIDOS DE BUSCA (LANCTRAN
001700*                   COM OPERACAO 'B') E CHAMA O LANCSRV PARA
001800*                   CADA PEDIDO -- O LANCSRV LISTA OS LANCAMENTOS
001900*                   DO MESTRE QUE CASAM COM O FILTRO.
002000*
002100*    OBSERVACOES. : SO PROCESSA REGISTROS COM OPERACAO 'B' --
002200*                   QUALQUER OUTRA OPERACAO NO ARQUIVO DE
002300*                   ENTRADA E IGNORADA (VER 0200-PROCESSAR)
002400*=================================================================
002500*    ARQUIVOS.... : LANCFILT                           BOOK'S
002600*                                                  #BOOKREQL
002700*     TIPO....... : INPUT
002800*=================================================================
002900*    MODULOS..... :
003000*
003100*=================================================================
003200*                          ALTERACOES
003300*-----------------------------------------------------------------
003400*    PROGRAMADOR: M.H.MEDEIROS       DATA: 05/03/1992
003500*    OBJETIVO...: VERSAO INICIAL -- CONSULTA SIMPLES DE LANCAMENTOS
003600*                 BANCARIOS, LIA O MESTRE DIRETO, SEM CHAMAR
003700*                 SUBROTINA DE SERVICO
003800*-----------------------------------------------------------------
003900*    PROGRAMADOR: M.H.MEDEIROS       DATA: 14/04/1997 -- FS-0169
004000*    OBJETIVO...: REESCRITA GERAL -- PASSOU A CHAMAR O LANCSRV
004100*                 (OPERACAO 'B') EM VEZ DE LER O MESTRE DIRETO,
004200*                 ACOMPANHANDO A NOVA SUBROTINA DE SERVICO DO
004300*                 LANCAMENTO
004400*-----------------------------------------------------------------
004500*    PROGRAMADOR: V.ALMEIDA          DATA: 11/01/1999 -- MH-0231
004600*    OBJETIVO...: REVISAO GERAL PARA O ANO 2000 -- SEM CAMPO DE
004700*                 DATA NESTE PROGRAMA, NADA A AJUSTAR
004800*-----------------------------------------------------------------
004900*    PROGRAMADOR: V.ALMEIDA          DATA: 03/06/2002 -- MH-0516
005000*    OBJETIVO...: CORRIGIDO 0300-FINALIZAR -- O TESTE DO FS-
005100*                 LANCFILT APOS O CLOSE ESTAVA TROCADO, O LOTE
005200*                 DISPLAY "ERRO NO FECHAMENTO" QUANDO FECHAVA
005300*                 CERTO E "ARQUIVO ABERTO COM SUCESSO" QUANDO
005400*                 DAVA ERRO NO FECHAMENTO
005500*=================================================================
005600 ENVIRONMENT                             DIVISION.
005700 CONFIGURATION                           SECTION.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM
006000     CLASS DIGITO-VALIDO IS "0" THRU "9"
006100     UPSI-0 ON STATUS IS LANCQRY-MODO-TESTE.
006200 INPUT-OUTPUT                            SECTION.
006300 FILE-CONTROL.
006400     SELECT LANCFILT ASSIGN TO "LANCFILT"
006500         FILE STATUS IS FS-LANCFILT.
006600
006700 DATA                                    DIVISION.
006800 FILE                                    SECTION.
006900 FD  LANCFILT.
007000 COPY "#BOOKREQL".
007100
007200 WORKING-STORAGE                         SECTION.
007300*---------------- VARIAVEL DE STATUS
007400 77  FS-LANCFILT                 PIC X(02)           VALUE ZEROS.
007500*---------------- VARIAVEL DE ACUMULO
007600 01  WRK-ACUMULADORES-LANCFILT.
007700     05  WRK-ACUM-LIDOS           PIC 9(03)    COMP-3 VALUE ZEROS.
007800     05  WRK-ACUM-VALIDOS         PIC 9(03)    COMP-3 VALUE ZEROS.
007900     05  WRK-ACUM-ACHADOS         PIC 9(05)    COMP-3 VALUE ZEROS.
008000     05  FILLER                   PIC X(01)          VALUE SPACES.
008100*---------------- VISAO EM BLOCO -- ZERAR OS 3 ACUMULADORES JUNTOS
008200 01  WRK-ACUMULADORES-LANCFILT-R
008300         REDEFINES WRK-ACUMULADORES-LANCFILT.
008400     05  WRK-ACUM-BLOCO-LANCFILT  PIC X(08).
008500*---------------- VARIAVEL DE APOIO
008600 77  WRK-PASSOU                  PIC X(01)           VALUE SPACES.
008700 77  WRK-MSG-ERROS               PIC X(40)           VALUE SPACES.
008800*---------------- PARAMETROS DA CHAMADA AO LANCSRV
008900 01  LK-RETORNO-COD              PIC X(02)           VALUE SPACES.
009000     88  LK-RETORNO-OK               VALUE "00".
009100 01  LK-RETORNO-MSG              PIC X(40)           VALUE SPACES.
009200 01  LK-ACHOU                    PIC X(01)           VALUE SPACES.
009300 01  LK-TOTAL-ACHADOS            PIC 9(05)           VALUE ZEROS.
009400 COPY "#BOOKLANC".
009500
009600*---------------- BOOKS
009700 COPY "#BOOKERRO".
009800
009900 PROCEDURE                               DIVISION.
010000 0000-PRINCIPAL.
010100
010200         PERFORM 0100-INICIAR.
010300         PERFORM 0200-PROCESSAR UNTIL FS-LANCFILT NOT EQUAL 00.
010400         PERFORM 0300-FINALIZAR.
010500         GOBACK.
010600
010700 0000-PRINCIPAL-FIM.EXIT.
010800*=================================================================
010900 0100-INICIAR                            SECTION.
011000
011100         OPEN INPUT LANCFILT.
011200         DISPLAY "STATUS: " FS-LANCFILT.
011300         IF FS-LANCFILT   EQUAL 00
011400             MOVE WRK-ARQ-OK  TO WRK-MSG-ERROS
011500             PERFORM 0310-MENSSAGENS
011600             PERFORM 0110-LEITURA
011700         ELSE
011800             MOVE WRK-ERRO-ABERTURA TO WRK-MSG-ERROS
011900             PERFORM 0310-MENSSAGENS
012000             GOBACK
012100         END-IF.
012200
012300 0100-INICIAR-FIM.EXIT.
012400*=================================================================
012500 0110-LEITURA                            SECTION.
012600
012700         READ LANCFILT.
012800
012900 0110-LEITURA-FIM.EXIT.
013000
013100 0200-PROCESSAR                          SECTION.
013200
013300         ADD 1 TO WRK-ACUM-LIDOS.
013400         PERFORM 0210-VALIDA-REG.
013500           IF WRK-PASSOU  EQUAL 'S'
013600                PERFORM 0220-CHAMA-LANCSRV
013700                ADD 1 TO WRK-ACUM-VALIDOS
013800           END-IF.
013900         PERFORM 0110-LEITURA.
014000
014100
014200 0200-PROCESSAR-FIM.EXIT.
014300*=================================================================
014400 0210-VALIDA-REG                         SECTION.
014500*-----------------------------------------------------------------
014600*    BUSCAR NAO VALIDA O LANCAMENTO -- SO CONFERE QUE O PEDIDO
014700*    DE ENTRADA REALMENTE E UM PEDIDO DE BUSCA ('B'), CASO
014800*    CONTRARIO O LANCSRV NEM CHEGA A SER CHAMADO.
014900*-----------------------------------------------------------------
015000
015100         IF OP-BUSCAR
015200             MOVE 'S' TO WRK-PASSOU
015300         ELSE
015400             MOVE 'N' TO WRK-PASSOU
015500         END-IF.
015600
015700
015800 0210-VALIDA-REG-FIM.EXIT.
015900*=================================================================
016000 0220-CHAMA-LANCSRV                      SECTION.
016100
016200         CALL "LANCSRV" USING LK-RETORNO-COD LK-RETORNO-MSG
016300             LK-ACHOU LK-TOTAL-ACHADOS LANCTRAN-USUARIO-ID
016400             LANCTRAN-TIPO LANCTRAN-STATUS-NOVO LANCTRAN-REG
016500             LANCAMENTO-REG.
016600
016700         IF LK-RETORNO-OK
016800             ADD LK-TOTAL-ACHADOS TO WRK-ACUM-ACHADOS
016900         ELSE
017000             MOVE LK-RETORNO-MSG TO WRK-MSG-ERROS
017100             PERFORM 0310-MENSSAGENS
017200         END-IF.
017300
017400 0220-CHAMA-LANCSRV-FIM.EXIT.
017500*=================================================================
017600 0300-FINALIZAR                          SECTION.
017700
017800         DISPLAY "TRANSACOES DE BUSCA LIDAS..:" WRK-ACUM-LIDOS.
017900         DISPLAY "TRANSACOES DE BUSCA VALIDAS.:" WRK-ACUM-VALIDOS.
018000         DISPLAY "LANCAMENTOS ACHADOS.........:" WRK-ACUM-ACHADOS.
018100         CLOSE LANCFILT.
018200         IF FS-LANCFILT EQUAL 0
018300             MOVE WRK-ARQ-OK      TO WRK-MSG-ERROS
018400             PERFORM 0310-MENSSAGENS
018500         ELSE
018600             MOVE WRK-ERRO-FECHAR TO WRK-MSG-ERROS
018700             PERFORM 0310-MENSSAGENS.
018800
018900 0300-FINALIZAR-FIM.EXIT.
019000*=================================================================
019100 0310-MENSSAGENS                         SECTION.
019200
019300         DISPLAY WRK-MSG-ERROS.
019400
019500 0310-MENSSAGENS-FIM.EXIT.
